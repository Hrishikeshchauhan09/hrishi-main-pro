000100*****************************************************************
000200*                                                               *
000300*        STANDARD ENVIRONMENT DIVISION INSERT  -  ENVDIV        *
000400*        COPIED INTO THE ENVIRONMENT DIVISION OF EVERY          *
000500*        PROGRAM IN THE BATCH SUITE SO THE SPECIAL-NAMES,       *
000600*        PRINTER CHANNEL AND UPSI SWITCH ASSIGNMENTS STAY       *
000700*        IDENTICAL FROM ONE PROGRAM TO THE NEXT.                *
000800*                                                               *
000900*****************************************************************
001000*
001100*    AUTHOR.        R L HUTTON, SYSTEMS SECTION, 1984.
001200*
001300*    CHANGES.
001400* 02/14/86 RLH      ORIGINAL COPY MEMBER.
001500* 09/30/90 RLH      UPSI-1 ADDED FOR THE RERUN-IN-PROGRESS FLAG.
001600* 04/11/97 JPK      C01 CHANNEL RENUMBERED AFTER THE PRINT
001700*                   SPOOLER CHANGE-OVER.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01                 IS TOP-OF-FORM
003100     CLASS NUMERIC-SIGN  IS "+" THRU "-"
003200     UPSI-0              ON STATUS IS RERUN-REQUESTED
003300                         OFF STATUS IS NOT-RERUN-REQUESTED
003400     UPSI-1              ON STATUS IS HOLD-FOR-OPERATOR
003500                         OFF STATUS IS NOT-HOLD-FOR-OPERATOR.
