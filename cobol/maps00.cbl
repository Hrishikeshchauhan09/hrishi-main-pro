000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*                                                               *
000400*              RUN CONTROL SHELL - START OF DAY                 *
000500*                                                               *
000600*****************************************************************
000700 PROGRAM-ID.          MAPS00.
000800 AUTHOR.              R L HUTTON.
000900 INSTALLATION.        SYSTEMS SECTION, DATA PROCESSING DIVISION.
001000 DATE-WRITTEN.        04/02/1986.
001100 DATE-COMPILED.
001200 SECURITY.            COMPANY CONFIDENTIAL.  NOT FOR RELEASE
001300*                     OUTSIDE THE DATA PROCESSING DIVISION.
001400*
001500*    REMARKS.         FIRST MODULE CHAINED TO AT THE START OF
001600*                     ANY OVERNIGHT RUN.  SIGNS THE OPERATOR
001700*                     ON, VALIDATES THE RUN DATE AND CHECKS
001800*                     THE BATCH HEADER CONTROL NUMBER BEFORE
001900*                     HANDING CONTROL ON TO THE FIRST BATCH
002000*                     PROCESSING MODULE IN THE CHAIN.  HOLDS
002100*                     NO LEDGER OR BATCH DATA OF ITS OWN - THAT
002200*                     IS THE JOB OF WHATEVER IS CHAINED TO
002300*                     NEXT.
002400*
002500*    CALLED MODULES.  MAPS01.  OPERATOR SIGN-ON CODE ENCODER.
002600*                     MAPS04.  RUN DATE VALIDATION.
002700*                     MAPS09.  BATCH CONTROL NUMBER CHECK DIGIT.
002800*
002900*    CHANGE LOG.
003000* 04/02/86 RLH        ORIGINAL PROGRAM, CARRIED OVER FROM THE
003100*                     SIGN-ON SHELL IN THE PRIOR RELEASE.
003200* 10/14/88 RLH        BATCH CONTROL NUMBER CHECK ADDED, REQUEST
003300*                     1188 - OPERATORS WERE KEYING THE WRONG
003400*                     BATCH HEADER AND NOT FINDING OUT UNTIL
003500*                     THE NIGHT RUN HAD ALREADY POSTED IT.
003600* 05/22/91 JPK        WS-RUN-CONTROL-RECORD COUNTERS RESET ON
003700*                     ENTRY RATHER THAN LEFT TO THE CALLER,
003800*                     REQUEST 4471.
003900* 03/02/99 JPK    Y2K RUN DATE ENTRY WIDENED FOR CENTURY, SEE
004000*                     MAPS04 CHANGE LOG FOR THE RELATED CHANGE.
004100* 09/14/04 RLH        ABEND BLOCK ADDED TO THE RUN CONTROL
004200*                     RECORD SO A BAD CHECK DIGIT NO LONGER
004300*                     JUST STOPS THE RUN COLD WITH NO TRACE.
004400* 02/02/11 JPK        COMMENT CLEAN UP AND RENUMBER, NO LOGIC
004500*                     CHANGE.                                   CR-4471
004600* 03/11/12 JPK        DEFAULT RUN DATE NOW BUILT DD/MM/CCYY WITH
004700*                     THE SLASHES IN BEFORE IT IS FIRST SHOWN -
004800*                     THE RAW SYSTEM DATE WAS BEING LOADED
004900*                     STRAIGHT INTO WS-TODAY-DATE AND FAILING
004910*                     MAPS04 ON THE VERY FIRST CALL, BURNING A
004920*                     RETRY BEFORE THE OPERATOR HAD TYPED A KEY.  CR-6003
005000 ENVIRONMENT DIVISION.
005100*==============================
005200 COPY  "ENVDIV.COB".
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*
006300 01  WS-DATA.
006400     03  WS-MENU-REPLY       PIC 9.
006500     03  WS-REPLY            PIC X.
006600     03  WS-ENTRY-COUNT      PIC 9(03) COMP.
006700     03  WS-RETRY-COUNT      PIC 9(02) COMP.
006800     03  WS-TODAY-DATE       PIC X(10).
006900     03  WS-TODAY-UK REDEFINES WS-TODAY-DATE.
007000         05  WS-UK-DAYS      PIC 99.
007100         05  FILLER          PIC X.
007200         05  WS-UK-MONTH     PIC 99.
007300         05  FILLER          PIC X.
007400         05  WS-UK-CCYY      PIC X(04).
007500     03  WS-TODAY-BIN        BINARY-LONG.
007550     03  WS-TODAY-SYSDATE    PIC 9(08).
007600     03  FILLER              PIC X(08).
008000 01  WS-SIGNON-DATA.
008100     03  WS-OPERATOR-CODE    PIC X(08).
008150     03  WS-OPERATOR-VIEW REDEFINES WS-OPERATOR-CODE.
008160         05  WS-OPERATOR-PREFIX  PIC X(04).
008170         05  WS-OPERATOR-SUFFIX  PIC X(04).
008200     03  WS-OPERATOR-NAME    PIC X(32).
008300     03  WS-BATCH-HEADER     PIC X(07).
008400     03  WS-BATCH-CHECK      PIC X(01).
008500     03  WS-BATCH-VIEW REDEFINES WS-BATCH-HEADER.
008600         05  WS-BATCH-PREFIX PIC X(04).
008700         05  WS-BATCH-SUFFIX PIC X(03).
008800     03  FILLER              PIC X(12).
009000 01  WS-MESSAGES.
009100     03  MAPS00-M01          PIC X(30)
009200                             VALUE "MAPS00 INVALID RUN DATE".
009300     03  MAPS00-M02          PIC X(30)
009400                             VALUE "MAPS00 BAD BATCH CONTROL NO.".
009500     03  FILLER              PIC X(04).
009600 01  WS-MAPS04-WS.
009610     03  A-DATE              PIC X(10).
009620     03  A-BIN               BINARY-LONG.
009630     03  FILLER              PIC X(02).
009700 01  WS-MAPS01-WS.
009710     03  PASS-REQUEST        PIC X(01).
009720         88  PASS                VALUE "P".
009730         88  ENCODE-NAME-REQ     VALUE "N".
009740     03  PASS-WORD           PIC X(08).
009750     03  PASS-NAME           PIC X(32).
009760     03  FILLER              PIC X(04).
009800 01  WS-MAPS09-WS.
009810     03  CONTROL-NOS         PIC X(07).
009820     03  CHECK-DIGIT         PIC 9(01).
009830     03  MAPS09-REPLY        PIC X(01).
009840         88  MAPS09-CALCULATE    VALUE "C".
009850         88  MAPS09-VERIFY       VALUE "V".
009860         88  MAPS09-VALID        VALUE "Y".
009870         88  MAPS09-INVALID      VALUE "N".
009880     03  FILLER              PIC X(05).
010000 COPY  "WSCALL.COB".
010100 COPY  "WSFINAL.COB".
011000 PROCEDURE DIVISION.
011100*=====================
011200*
011300 MAPS00-MAIN.
011400     MOVE     ZERO TO WR-RECORDS-READ WR-RECORDS-WRITTEN
011500                      WR-RECORDS-REJECTED WR-CONTROL-BREAKS.
011600     MOVE     ZERO TO WS-ENTRY-COUNT.
011700     MOVE     ZERO TO WS-RETRY-COUNT.
011800     SET      WR-RUN-NOT-STARTED TO TRUE.
011900     SET      WR-NO-ABEND TO TRUE.
012000*
012110     ACCEPT   WS-TODAY-SYSDATE FROM DATE YYYYMMDD.
012120*
012130*    SYSTEM DATE COMES BACK CCYYMMDD WITH NO SEPARATORS - BUILD
012140*    THE DEFAULT SHOWN TO THE OPERATOR AS DD/MM/CCYY SO THE
012150*    FIRST CALL TO MAPS04 DOES NOT FAIL ON THE SLASH COUNT AND
012160*    BURN A RETRY BEFORE THE OPERATOR HAS TYPED ANYTHING.         CR-6003
012170     MOVE     WS-TODAY-SYSDATE (7:2) TO WS-TODAY-DATE (1:2).
012180     MOVE     "/"                    TO WS-TODAY-DATE (3:1).
012190     MOVE     WS-TODAY-SYSDATE (5:2) TO WS-TODAY-DATE (4:2).
012200     MOVE     "/"                    TO WS-TODAY-DATE (6:1).
012210     MOVE     WS-TODAY-SYSDATE (1:4) TO WS-TODAY-DATE (7:4).
012300*
012400 MAPS00-DATE-ENTRY.
012500     DISPLAY  "ENTER RUN DATE AS DD/MM/CCYY - [          ]"
012600              AT 0812 WITH FOREGROUND-COLOR 2.
012700     DISPLAY  WS-TODAY-DATE AT 0847 WITH FOREGROUND-COLOR 3.
012800     ACCEPT   WS-TODAY-DATE AT 0847 WITH FOREGROUND-COLOR 3
012900              UPDATE.
013000*
013100     MOVE     ZERO TO A-BIN.
013200     MOVE     WS-TODAY-DATE TO A-DATE.
013210     CALL     "MAPS04" USING WS-MAPS04-WS.
013220     MOVE     A-BIN TO WS-TODAY-BIN.
013300*
013400     ADD      1 TO WS-RETRY-COUNT.
013500     IF       WS-TODAY-BIN EQUAL ZERO
013600              DISPLAY MAPS00-M01 AT 0860 WITH FOREGROUND-COLOR 4
013700              IF WS-RETRY-COUNT LESS THAN 4
013800                 GO TO MAPS00-DATE-ENTRY
013900              ELSE
014000                 SET WR-RUN-ABORTED TO TRUE
014100                 GO TO MAPS00-EXIT.
014200*
014300     DISPLAY  " " AT 0860 WITH ERASE EOL.
014400*
014500 MAPS00-SIGNON.
014600     DISPLAY  "OPERATOR SIGN-ON CODE - [        ]"
014700              AT 1012 WITH FOREGROUND-COLOR 2.
014800     ACCEPT   WS-OPERATOR-CODE AT 1040 WITH FOREGROUND-COLOR 3.
014900*
015000     MOVE     "P" TO PASS-REQUEST.
015100     MOVE     WS-OPERATOR-CODE TO PASS-WORD.
015200     CALL     "MAPS01" USING WS-MAPS01-WS.
015300     MOVE     PASS-WORD TO WR-OPERATOR-ID.
015400*
015500     DISPLAY  "OPERATOR NAME          - [                    ]"
015600              AT 1112 WITH FOREGROUND-COLOR 2.
015700     ACCEPT   WS-OPERATOR-NAME AT 1140 WITH FOREGROUND-COLOR 3.
015800*
015900     MOVE     "N" TO PASS-REQUEST.
016000     MOVE     WS-OPERATOR-NAME TO PASS-NAME.
016100     CALL     "MAPS01" USING WS-MAPS01-WS.
016200     MOVE     PASS-NAME TO WR-OPERATOR-NAME.
016300*
016400 MAPS00-BATCH-CHECK.
016500     DISPLAY  "BATCH HEADER CONTROL NO. - [       ]"
016600              AT 1212 WITH FOREGROUND-COLOR 2.
016700     ACCEPT   WS-BATCH-HEADER AT 1240 WITH FOREGROUND-COLOR 3.
016800     DISPLAY  "CHECK DIGIT - [ ]"
016900              AT 1312 WITH FOREGROUND-COLOR 2.
017000     ACCEPT   WS-BATCH-CHECK AT 1328 WITH FOREGROUND-COLOR 3.
017100*
017200     MOVE     WS-BATCH-HEADER TO CONTROL-NOS.
017300     MOVE     WS-BATCH-CHECK TO CHECK-DIGIT.
017400     MOVE     "V" TO MAPS09-REPLY.
017500     CALL     "MAPS09" USING WS-MAPS09-WS.
017600*
017700     IF       MAPS09-INVALID
017800              DISPLAY MAPS00-M02 AT 1360 WITH FOREGROUND-COLOR 4
017900              SET WR-RUN-ABORTED TO TRUE
018000              GO TO MAPS00-EXIT.
018100*
018200     DISPLAY  " " AT 1360 WITH ERASE EOL.
018300     ADD      1 TO WS-ENTRY-COUNT.
018400     SET      WR-RUN-OK TO TRUE.
018500     MOVE     WS-ENTRY-COUNT TO WR-RUN-SEQUENCE.
018600*
018700     GO       TO MAPS00-CHAIN.
018800*
018900 MAPS00-CHAIN.
019000     MOVE     WS-UK-CCYY  TO WR-CCYY.
019010     MOVE     WS-UK-MONTH TO WR-MM.
019020     MOVE     WS-UK-DAYS  TO WR-DD.
019100     MOVE     ZERO TO WS-TERM-CODE.
019200*
019300 MAPS00-EXIT.
019400     EXIT     PROGRAM.
