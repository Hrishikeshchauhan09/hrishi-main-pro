000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*                                                               *
000400*           OPERATOR SIGN-ON CODE / NAME ENCODER                *
000500*                                                               *
000600*****************************************************************
000700 PROGRAM-ID.          MAPS01.
000800 AUTHOR.              R L HUTTON.
000900 INSTALLATION.        SYSTEMS SECTION, DATA PROCESSING DIVISION.
001000 DATE-WRITTEN.        03/21/1986.
001100 DATE-COMPILED.
001200 SECURITY.            COMPANY CONFIDENTIAL.  NOT FOR RELEASE
001300*                     OUTSIDE THE DATA PROCESSING DIVISION.
001400*
001500*    REMARKS.         SCRAMBLES AN OPERATOR SIGN-ON CODE OR AN
001600*                     OPERATOR NAME USING A FIXED SUBSTITUTION
001700*                     ALPHABET SO NEITHER IS CARRIED IN THE
001800*                     CLEAR ON THE RUN CONTROL FILE.  NOT
001900*                     CRYPTOGRAPHY - JUST ENOUGH TO KEEP A
002000*                     CASUAL LISTING FROM GIVING UP A SIGN-ON
002100*                     CODE.
002200*
002300*    CHANGE LOG.
002400* 03/21/86 RLH        ORIGINAL PROGRAM, PASS ENTRY ONLY.
002500* 09/09/87 RLH        ENCODE-NAME ENTRY ADDED SO THE OPERATOR
002600*                     NAME PRINTED ON THE AUDIT TRAIL CAN ALSO
002700*                     BE CARRIED SCRAMBLED.
002800* 05/22/91 JPK        PASS-WORD-INPUT WIDENED 4 TO 8, REQUEST
002900*                     4471 - FOUR CHARACTERS WAS TOO SHORT FOR
003000*                     THE NEW TERMINAL SECURITY STANDARD.
003100* 03/02/99 JPK    Y2K COMMENT CLEAN UP, NO LOGIC CHANGE.
003200* 08/04/07 RLH        LOWER CASE ALPHABET TABLE ADDED SO MIXED
003300*                     CASE SIGN-ON CODES ENCODE CORRECTLY.       CR-5120
003400* 03/11/12 JPK        WS-SUB-Y/Z/BASE MOVED BACK TO 77-LEVEL
003500*                     ITEMS, STANDARD PRACTICE FOR A SCRATCH
003600*                     SUBSCRIPT - A PRIOR LISTING HAD THESE
003700*                     FOLDED INTO WS-ENCODE-DATA BY MISTAKE.      CR-6003
004000 ENVIRONMENT DIVISION.
004050*==============================
004100 COPY  "ENVDIV.COB".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  WS-ENCODE-DATA.
005300     03  WS-ALPHA            PIC X(26)
005400                             VALUE "CKQUAELSMWYIZJRPBXFVGNODTH".
005500     03  WS-ALPHA-TABLE REDEFINES WS-ALPHA.
005600         05  WS-AR1          PIC X OCCURS 26 INDEXED BY WS-XX.
005700     03  WS-ALOWER           PIC X(26)
005800                             VALUE "ckquaelsmwyizjrpbxfvgnodth".
005900     03  WS-ALOWER-TABLE REDEFINES WS-ALOWER.
006000         05  WS-AR1-L        PIC X OCCURS 26 INDEXED BY WS-A.
006100     03  WS-PASS-WORD-INPUT.
006200         05  WS-AR2          PIC X OCCURS 8.
006300     03  WS-PASS-WORD-OUTPUT.
006400         05  WS-AR3          PIC X OCCURS 8.
006450     03  WS-PASS-WORD-OUTPUT-ALT REDEFINES WS-PASS-WORD-OUTPUT
006460                             PIC X(08).
006500     03  WS-PASS-NAME-INPUT.
006600         05  WS-AR4          PIC X OCCURS 32.
006700     03  WS-PASS-NAME-OUTPUT.
006800         05  WS-AR5          PIC X OCCURS 32.
007200     03  FILLER              PIC X(06).
007210*
007220*    SCRATCH SUBSCRIPTS CARRIED AS 77-LEVEL ITEMS, NOT FOLDED
007230*    INTO THE GROUP ABOVE - SAME HABIT AS THE ORIGINAL PROGRAM.
007240 77  WS-SUB-Y                PIC S9(05) COMP.
007250 77  WS-SUB-Z                PIC S9(05) COMP.
007260 77  WS-SUB-BASE             PIC S9(05) COMP.
007300 LINKAGE SECTION.
007400*
007500*****************
007600* MAPS01 LINKAGE *
007700*****************
007800*
007900 01  MAPS01-WS.
008000     03  PASS-REQUEST        PIC X(01).
008100         88  PASS                VALUE "P".
008200         88  ENCODE-NAME-REQ     VALUE "N".
008300     03  PASS-WORD           PIC X(08).
008400     03  PASS-NAME           PIC X(32).
008500     03  FILLER              PIC X(04).
009000 PROCEDURE DIVISION USING MAPS01-WS.
009100*================================
009200*
009300 MAPS01-MAIN.
009400     IF       NOT PASS
009500              GO TO MAPS01-ENCODE-NAME.
009600*
009700 MAPS01-ENCODE-PASS.
009800     MOVE     PASS-WORD TO WS-PASS-WORD-INPUT.
009900     MOVE     1 TO WS-SUB-Y.
010000*
010100 MAPS01-PASS-LOOP.
010200     SET      WS-XX TO 1.
010300     SEARCH   WS-AR1 AT END GO TO MAPS01-PASS-TEST-LOWER
010400              WHEN WS-AR1 (WS-XX) EQUAL WS-AR2 (WS-SUB-Y)
010500              SET WS-A TO WS-XX
010600              GO TO MAPS01-PASS-SET-BASE.
010700*
010800 MAPS01-PASS-TEST-LOWER.
010900     SET      WS-A TO 1.
011000     SEARCH   WS-AR1-L AT END GO TO MAPS01-PASS-RETURN-LOOP
011100              WHEN WS-AR1-L (WS-A) EQUAL WS-AR2 (WS-SUB-Y)
011200              GO TO MAPS01-PASS-SET-BASE.
011300*
011400 MAPS01-PASS-SET-BASE.
011500     MULTIPLY WS-SUB-Y BY WS-SUB-Y GIVING WS-SUB-BASE.
011600     ADD      3 TO WS-SUB-BASE.
011700*
011800     SET      WS-SUB-Z TO WS-A.
011900     ADD      WS-SUB-BASE TO WS-SUB-Z.
012000     SUBTRACT 26 FROM WS-SUB-Z.
012100*
012200     IF       WS-SUB-Z LESS THAN 1
012300              MULTIPLY WS-SUB-Z BY -1 GIVING WS-SUB-Z.
012400*
012500     SUBTRACT WS-SUB-Y FROM 9 GIVING WS-SUB-BASE.
012600     IF       WS-SUB-Z NOT EQUAL ZERO
012700              MOVE WS-AR1 (WS-SUB-Z) TO WS-AR3 (WS-SUB-BASE)
012800     ELSE
012900              MOVE SPACE TO WS-AR3 (WS-SUB-BASE).
013000*
013100 MAPS01-PASS-RETURN-LOOP.
013200     ADD      1 TO WS-SUB-Y.
013300     IF       WS-SUB-Y LESS THAN 9
013400              GO TO MAPS01-PASS-LOOP.
013500*
013600     MOVE     WS-PASS-WORD-OUTPUT TO PASS-WORD.
013700     GO       TO MAPS01-EXIT.
013800*
013900 MAPS01-ENCODE-NAME.
014000     MOVE     PASS-NAME TO WS-PASS-NAME-INPUT.
014100     MOVE     1 TO WS-SUB-Y.
014200*
014300 MAPS01-NAME-LOOP.
014400     SET      WS-XX TO 1.
014500     SEARCH   WS-AR1 AT END GO TO MAPS01-NAME-TEST-LOWER
014600              WHEN WS-AR1 (WS-XX) EQUAL WS-AR4 (WS-SUB-Y)
014700              SET WS-A TO WS-XX
014800              GO TO MAPS01-NAME-SET-BASE.
014900*
015000 MAPS01-NAME-TEST-LOWER.
015100     SET      WS-A TO 1.
015200     SEARCH   WS-AR1-L AT END GO TO MAPS01-NAME-RETURN-LOOP
015300              WHEN WS-AR1-L (WS-A) EQUAL WS-AR4 (WS-SUB-Y)
015400              GO TO MAPS01-NAME-SET-BASE.
015500*
015600 MAPS01-NAME-SET-BASE.
015700     ADD      WS-SUB-Y 51 GIVING WS-SUB-BASE.
015800     DIVIDE   WS-SUB-BASE BY WS-SUB-Y GIVING WS-SUB-BASE ROUNDED.
015900*
016000     IF       WS-SUB-BASE GREATER THAN 25
016100              SUBTRACT 26 FROM WS-SUB-BASE.
016200*
016300     SET      WS-SUB-Z TO WS-A.
016400     ADD      WS-SUB-BASE TO WS-SUB-Z.
016500     SUBTRACT 27 FROM WS-SUB-Z.
016600*
016700     IF       WS-SUB-Z LESS THAN 1
016800              MULTIPLY WS-SUB-Z BY -1 GIVING WS-SUB-Z.
016900*
017000     IF       WS-SUB-Z GREATER THAN 26
017100              SUBTRACT 26 FROM WS-SUB-Z.
017200*
017300     IF       WS-SUB-Z NOT EQUAL ZERO
017400              MOVE WS-AR1 (WS-SUB-Z) TO WS-AR5 (WS-SUB-Y)
017500     ELSE
017600              MOVE SPACE TO WS-AR5 (WS-SUB-Y).
017700*
017800 MAPS01-NAME-RETURN-LOOP.
017900     ADD      1 TO WS-SUB-Y.
018000     IF       WS-SUB-Y LESS THAN 32
018100              GO TO MAPS01-NAME-LOOP.
018200*
018300     MOVE     WS-PASS-NAME-OUTPUT TO PASS-NAME.
018400*
018500 MAPS01-EXIT.
018600     EXIT     PROGRAM.
