000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*                                                               *
000400*              DATE VALIDATION AND CONVERSION                   *
000500*                                                               *
000600*****************************************************************
000700 PROGRAM-ID.          MAPS04.
000800 AUTHOR.              R L HUTTON.
000900 INSTALLATION.        SYSTEMS SECTION, DATA PROCESSING DIVISION.
001000 DATE-WRITTEN.        02/14/1986.
001100 DATE-COMPILED.
001200 SECURITY.            COMPANY CONFIDENTIAL.  NOT FOR RELEASE
001300*                     OUTSIDE THE DATA PROCESSING DIVISION.
001400*
001500*    REMARKS.         VALIDATES AN OPERATOR-ENTERED DATE IN
001600*                     DD/MM/CCYY FORM AND RETURNS IT PACKED AS A
001700*                     BINARY DAY NUMBER FOR STORAGE AND COMPARE.
001800*                     ALSO UNPACKS A BINARY DAY NUMBER BACK TO
001900*                     DD/MM/CCYY ON REQUEST.  CALLED BY EVERY
002000*                     RUN CONTROL SHELL THAT ACCEPTS A RUN DATE
002100*                     FROM THE OPERATOR.
002200*
002300*    CHANGE LOG.
002400* 02/14/86 RLH        ORIGINAL PROGRAM, DD/MM/YY ONLY.
002500* 06/03/88 RLH        ADDED THE UNPACK ENTRY (WS-UNPACK) SO
002600*                     REPORT HEADINGS CAN SHOW THE RUN DATE
002700*                     BACK IN DD/MM/YY FORM.
002800* 11/21/90 JPK        LEAP YEAR TEST TIGHTENED, REQUEST 2204 -
002900*                     02/29/90 WAS PASSING AS VALID.
003000* 03/02/99 JPK    Y2K DATE WIDENED DD/MM/YY TO DD/MM/CCYY.
003100*                     TEST-DATE9 AND A-CCYY BOTH WIDENED, THE
003200*                     CENTURY WINDOW ROUTINE MAPS04-CC REMOVED
003300*                     NOW THE OPERATOR KEYS THE CENTURY.
003400* 09/14/04 RLH        A-BIN CHANGED FROM PIC 9(8) DISPLAY TO
003500*                     BINARY-LONG, SAVES FOUR BYTES PER CALL.
003600* 02/02/11 JPK        COMMENT CLEAN UP, NO LOGIC CHANGE.         CR-4471
004000 ENVIRONMENT DIVISION.
004050*==============================
004100 COPY  "ENVDIV.COB".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  WS-DATE-FIELDS.
005300     03  WS-ADD-COUNT        PIC 9(02) COMP.
005400     03  WS-TEST-DATE.
005500         05  WS-TD-CCYY.
005600             07  WS-TD-CC    PIC 99.
005700             07  WS-TD-YY    PIC 99.
005800         05  WS-TD-MM        PIC 99.
005900         05  WS-TD-DD        PIC 99.
006000     03  WS-TEST-DATE9 REDEFINES WS-TEST-DATE PIC 9(08).
006100     03  WS-TD-CCYY-N REDEFINES WS-TD-CCYY PIC 9(04).
006200     03  WS-LEAP-SWITCH      PIC X(01).
006300         88  WS-LEAP-YEAR            VALUE "Y".
006400         88  WS-NOT-LEAP-YEAR        VALUE "N".
006500     03  WS-LEAP-REMAINDER   PIC 9(02) COMP.
006600     03  WS-DAYS-IN-MONTH    PIC 9(24)
006700                             VALUE "312831303131303130313031".
006800     03  WS-DIM-TABLE REDEFINES WS-DAYS-IN-MONTH.
006900         05  WS-DIM          PIC 99 OCCURS 12.
006950     03  FILLER              PIC X(10).
007000 LINKAGE SECTION.
007100*
007200*****************
007300* MAPS04 LINKAGE *
007400*****************
007500*
007600 01  MAPA04-WS.
007700     03  A-DATE              PIC X(10).
007800     03  FILLER REDEFINES A-DATE.
007900         05  A-DAYS          PIC 99.
008000         05  FILLER          PIC X.
008100         05  A-MONTH         PIC 99.
008200         05  FILLER          PIC X.
008300         05  A-CCYY          PIC 9(04).
008400         05  FILLER REDEFINES A-CCYY.
008500             07  A-CC        PIC 99.
008600             07  A-YEAR      PIC 99.
008700     03  A-BIN               BINARY-LONG.
008800     03  FILLER              PIC X(02).
009000 PROCEDURE DIVISION USING MAPA04-WS.
009100*================================
009200*
009300 MAPS04-MAIN.
009400     IF       A-BIN GREATER THAN ZERO
009500              GO TO WS-UNPACK.
009600*
009700     MOVE     ZERO TO WS-ADD-COUNT.
009800     INSPECT  A-DATE REPLACING ALL "." BY "/".
009900     INSPECT  A-DATE REPLACING ALL "," BY "/".
010000     INSPECT  A-DATE REPLACING ALL "-" BY "/".
010100     INSPECT  A-DATE TALLYING WS-ADD-COUNT FOR ALL "/".
010200*
010300     IF       WS-ADD-COUNT NOT EQUAL 2
010400         OR   A-DAYS NOT NUMERIC
010500         OR   A-MONTH NOT NUMERIC
010600         OR   A-CCYY NOT NUMERIC
010700         OR   A-DAYS LESS THAN 01 OR GREATER THAN 31
010800         OR   A-MONTH LESS THAN 01 OR GREATER THAN 12
010900              MOVE ZERO TO A-BIN
011000              GO TO MAPS04-EXIT.
011100*
011200     MOVE     A-CC   TO WS-TD-CC.
011300     MOVE     A-YEAR TO WS-TD-YY.
011400     MOVE     A-MONTH TO WS-TD-MM.
011500     MOVE     A-DAYS  TO WS-TD-DD.
011600*
011700     PERFORM  MAPS04-LEAP-TEST THRU MAPS04-LEAP-TEST-EXIT.
011800*
011900     IF       WS-TD-DD GREATER THAN WS-DIM (WS-TD-MM)
012000              MOVE ZERO TO A-BIN
012100              GO TO MAPS04-EXIT.
012200*
012300*****************************************************************
012400*        DATE VALIDATION AND CONVERSION                        *
012500*        ============================                          *
012600*        TAKES A-DATE AS DD/MM/CCYY AND RETURNS A-BIN AS A      *
012700*        SIGNED DAY NUMBER COUNTED FROM 12/31/1600.             *
012800*        BAD DATES COME BACK WITH A-BIN EQUAL ZERO.             *
012900*****************************************************************
013000*
013100     PERFORM  MAPS04-PACK THRU MAPS04-PACK-EXIT.
013200     GO       TO MAPS04-EXIT.
013300*
013400 MAPS04-LEAP-TEST.
013500     MOVE     "N" TO WS-LEAP-SWITCH.
013600     MOVE     28 TO WS-DIM (2).
013700     DIVIDE   WS-TD-CCYY-N BY 4 GIVING WS-ADD-COUNT
013800                               REMAINDER WS-LEAP-REMAINDER.
013900     IF       WS-LEAP-REMAINDER EQUAL ZERO
013920              MOVE "Y" TO WS-LEAP-SWITCH
013940              MOVE 29 TO WS-DIM (2).
014000 MAPS04-LEAP-TEST-EXIT.
014100     EXIT.
014200*
014300 MAPS04-PACK.
014400     COMPUTE  A-BIN = (WS-TD-CC * 1000000) + (WS-TD-YY * 10000)
014500                    + (WS-TD-MM * 100) + WS-TD-DD.
014600 MAPS04-PACK-EXIT.
014700     EXIT.
014800*
014900*****************************************************************
015000*        BINARY DATE UNPACK ROUTINE                             *
015100*        =========================                              *
015200*        TAKES A-BIN AS CCYYMMDD AND RETURNS A-DATE AS           *
015300*        DD/MM/CCYY SO HEADINGS CAN DISPLAY IT.                  *
015400*****************************************************************
015500*
016000 WS-UNPACK.
016100     MOVE     "00/00/0000" TO A-DATE.
016200     DIVIDE   A-BIN BY 1000000 GIVING WS-TD-CC
016300                                REMAINDER WS-ADD-COUNT.
016400     DIVIDE   WS-ADD-COUNT BY 10000 GIVING WS-TD-YY
016500                                REMAINDER WS-ADD-COUNT.
016600     DIVIDE   WS-ADD-COUNT BY 100 GIVING WS-TD-MM
016700                                REMAINDER WS-TD-DD.
016800     MOVE     WS-TD-DD   TO A-DAYS.
016900     MOVE     WS-TD-MM   TO A-MONTH.
017000     MOVE     WS-TD-CC   TO A-CC.
017100     MOVE     WS-TD-YY   TO A-YEAR.
017200*
017300 MAPS04-EXIT.
017400     EXIT     PROGRAM.
