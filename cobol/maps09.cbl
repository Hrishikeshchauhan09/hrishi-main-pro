000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300*                                                               *
000400*         CHECK DIGIT CALCULATION AND VERIFICATION              *
000500*                   MODULUS 11 ONLY                             *
000600*                                                               *
000700*****************************************************************
000800 PROGRAM-ID.          MAPS09.
000900 AUTHOR.              R L HUTTON.
001000 INSTALLATION.        SYSTEMS SECTION, DATA PROCESSING DIVISION.
001100 DATE-WRITTEN.        11/04/1986.
001200 DATE-COMPILED.
001300 SECURITY.            COMPANY CONFIDENTIAL.  NOT FOR RELEASE
001400*                     OUTSIDE THE DATA PROCESSING DIVISION.
001500*
001600*    REMARKS.         COMPUTES OR VERIFIES A MODULUS 11 CHECK
001700*                     DIGIT OVER A SIX CHARACTER CONTROL NUMBER.
001800*                     USED BY THE RUN CONTROL SHELL TO CATCH A
001900*                     MIS-KEYED BATCH HEADER NUMBER BEFORE THE
002000*                     BATCH IS ACCEPTED FOR PROCESSING.
002100*
002200*    CHANGE LOG.
002300* 11/04/86 RLH        ORIGINAL PROGRAM.
002400* 07/12/89 RLH        VERIFY ENTRY ADDED, PREVIOUSLY CALCULATE
002500*                     ONLY - OPERATIONS WANTED THE CHECK DONE
002600*                     HERE RATHER THAN IN EVERY CALLING MODULE.
002700* 05/22/91 JPK        WEIGHT TABLE WIDENED TO COVER A SEVEN
002800*                     CHARACTER CONTROL NUMBER, REQUEST 4471.
002900* 03/02/99 JPK    Y2K COMMENT CLEAN UP, NO LOGIC CHANGE.
003000* 02/02/11 JPK        RENAMED INTERNAL FIELDS TO THE CURRENT
003100*                     DATA NAME STANDARD, NO LOGIC CHANGE.       CR-4471
003200* 03/11/12 JPK        WS-A/Y/Z MOVED BACK TO 77-LEVEL ITEMS,
003300*                     STANDARD PRACTICE FOR A SCRATCH SUBSCRIPT -
003400*                     A PRIOR LISTING HAD THESE FOLDED INTO
003500*                     WS-CHECK-DATA BY MISTAKE.                  CR-6003
004000 ENVIRONMENT DIVISION.
004050*==============================
004100 COPY  "ENVDIV.COB".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  WS-CHECK-DATA.
005300     03  WS-ALPHA            PIC X(37)
005400                 VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ-".
005500     03  WS-ALPHA-TABLE REDEFINES WS-ALPHA.
005600         05  WS-AR1          PIC X OCCURS 37 INDEXED BY WS-Q.
005700     03  WS-CONTROL-NO.
005800         05  WS-ARRAY        PIC X OCCURS 7.
005900     03  WS-CONTROL-NO9 REDEFINES WS-CONTROL-NO PIC X(07).
005950     03  WS-CONTROL-SPLIT REDEFINES WS-CONTROL-NO.
005960         05  WS-CONTROL-PREFIX   PIC X(04).
005970         05  WS-CONTROL-SUFFIX   PIC X(03).
006000     03  WS-SUM              PIC S9(05) COMP.
006400     03  FILLER              PIC X(08).
006410*
006420*    SCRATCH SUBSCRIPTS CARRIED AS 77-LEVEL ITEMS, NOT FOLDED
006430*    INTO THE GROUP ABOVE - SAME HABIT AS THE ORIGINAL PROGRAM.
006440 77  WS-A                    PIC S9(05) COMP.
006450 77  WS-Y                    PIC S9(05) COMP.
006460 77  WS-Z                    PIC S9(05) COMP.
006500 LINKAGE SECTION.
006600*
006700*****************
006800* MAPS09 LINKAGE *
006900*****************
007000*
007100 01  MAPS09-WS.
007200     03  CONTROL-NOS         PIC X(07).
007300     03  CHECK-DIGIT         PIC 9(01).
007400     03  MAPS09-REPLY        PIC X(01).
007500         88  MAPS09-CALCULATE    VALUE "C".
007600         88  MAPS09-VERIFY       VALUE "V".
007700         88  MAPS09-VALID        VALUE "Y".
007800         88  MAPS09-INVALID      VALUE "N".
007900     03  FILLER              PIC X(05).
009000 PROCEDURE DIVISION USING MAPS09-WS.
009100*================================
009200*
009300 MAPS09-MAIN.
009400     MOVE     CONTROL-NOS TO WS-CONTROL-NO.
009500     MOVE     ZERO TO WS-SUM.
009600     PERFORM  MAPS09-ADDITION-LOOP THRU MAPS09-ADDITION-END
009700              VARYING WS-A FROM 1 BY 1 UNTIL WS-A GREATER THAN 7.
009800*
009900     IF       WS-SUM EQUAL ZERO
010000              MOVE "N" TO MAPS09-REPLY
010100              GO TO MAPS09-EXIT.
010200*
010300     DIVIDE   WS-SUM BY 11 GIVING WS-Z.
010400     COMPUTE  WS-A = 11 - (WS-SUM - (11 * WS-Z)).
010500*
010600     IF       MAPS09-CALCULATE
010700              MOVE WS-A TO CHECK-DIGIT
010800              MOVE "Y" TO MAPS09-REPLY.
010900*
011000     IF       MAPS09-VERIFY
011100         AND  WS-A EQUAL CHECK-DIGIT
011200              MOVE "Y" TO MAPS09-REPLY.
011300*
011400     GO       TO MAPS09-EXIT.
011500*
011600 MAPS09-ADDITION-LOOP.
011700     SET      WS-Q TO 1.
011800     SEARCH   WS-AR1 AT END GO TO MAPS09-ADDITION-ERROR
011900              WHEN WS-AR1 (WS-Q) EQUAL WS-ARRAY (WS-A)
012000              GO TO MAPS09-ADDITION-DO.
012100*
012200 MAPS09-ADDITION-ERROR.
012300     MOVE     ZERO TO WS-SUM.
012400     MOVE     8 TO WS-A.
012500     GO       TO MAPS09-ADDITION-END.
012600*
012700 MAPS09-ADDITION-DO.
012800     SET      WS-Y TO WS-Q.
012900     COMPUTE  WS-Z = WS-Y * (9 - WS-A).
013000     ADD      WS-Z TO WS-SUM.
013100*
013200 MAPS09-ADDITION-END.
013300     EXIT.
013400*
013500 MAPS09-EXIT.
013600     EXIT     PROGRAM.
