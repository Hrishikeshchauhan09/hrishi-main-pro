000100*****************************************************************
000200*                                                               *
000300*        INTER-PROGRAM CALLING LINKAGE WORK AREA                *
000400*        COPY MEMBER WSCALL  -  USED IN LINKAGE SECTION         *
000500*        OF EVERY CHAINED PROGRAM IN THE BATCH SUITE            *
000600*                                                               *
000700*****************************************************************
000800*
000900*    AUTHOR.        R L HUTTON, SYSTEMS SECTION, 1984.
001000*    REMARKS.       HOLDS THE NAME OF THE PROGRAM THAT CALLED
001100*                   THIS ONE, THE NAME OF THE PROGRAM BEING
001200*                   CHAINED TO NEXT, THE OPERATOR TERMINAL
001300*                   CODE AND ANY SUB-FUNCTION SWITCHES PASSED
001400*                   DOWN THE CHAIN.
001500*
001600*    CHANGES.
001700* 02/14/86 RLH      ORIGINAL COPY MEMBER FOR THE CHAIN.
001800* 11/03/89 RLH      WS-DEL-LINK ADDED FOR DEFERRED DE-LINK
001900*                   OF SCREEN OVERLAYS ON ABNORMAL EXIT.
002000* 05/22/91 JPK      WS-SUB-FUNCTION ADDED, REQUEST 4471, TO
002100*                   CARRY A ONE-DIGIT OPTION CODE BETWEEN THE
002200*                   RUN CONTROL SHELL AND ITS CHAINED UTILITY
002300*                   MODULES.
002400* 07/19/94 RLH      WS-TERM-CODE WIDENED 9 TO 99, MORE THAN
002500*                   NINE TERMINALS NOW ON THE FLOOR.
002600* 03/02/99 JPK  Y2K WS-CD-ARGS ADDED TO CARRY THE FOUR DIGIT
002700*                   CENTURY-INCLUSIVE RUN YEAR DOWN THE CHAIN
002800*                   SO CHAINED MODULES NEED NOT RE-ACCEPT THE
002900*                   DATE FROM THE OPERATOR.
003000*
003100 01  WS-CALLING-DATA.
003200     03  WS-CALLED           PIC X(08).
003300     03  WS-CALLER           PIC X(08).
003400     03  WS-DEL-LINK         PIC X(08).
003500     03  WS-TERM-CODE        PIC 99.
003600     03  WS-PROCESS-FUNC     PIC 9.
003700     03  WS-SUB-FUNCTION     PIC 9.
003800     03  WS-CD-ARGS          PIC X(13).
003900     03  FILLER              PIC X(04).
