000100*****************************************************************
000200*                                                               *
000300*        JOB CONTROL / RUN AUDIT WORK AREA - COPY WSFINAL       *
000400*        HOLDS THE LAST WORD ON WHAT RAN, WHEN, FOR WHOM        *
000500*        AND WHETHER IT CAME OFF CLEAN.  COPIED INTO THE        *
000600*        WORKING-STORAGE SECTION OF THE RUN CONTROL SHELL       *
000700*        AND ANY CHAINED MODULE THAT NEEDS TO INTERROGATE       *
000800*        OR UPDATE THE RUN AUDIT TRAIL.                         *
000900*                                                               *
001000*****************************************************************
001100*
001200*    AUTHOR.        R L HUTTON, SYSTEMS SECTION, 1984.
001300*    REMARKS.       ORIGINALLY A 416 BYTE RECORD, WIDENED TWICE
001400*                   SINCE.  RECORD IS NOW CARRIED AS 1024 BYTES
001500*                   SO IT WILL LINE UP ON A DISC SECTOR BOUNDARY
001600*                   REGARDLESS OF WHAT GETS ADDED NEXT.
001700*
001800*    CHANGES.
001900* 02/14/86 RLH      ORIGINAL 416 BYTE LAYOUT.
002000* 03/07/90 RLH      WIDENED TO 1024 BYTES, OPERATOR BLOCK AND
002100*                   SHIFT / TERMINAL BLOCK ADDED.
002200* 08/19/93 JPK      WR-DATE-BLOCK REDEFINED THREE WAYS SO THE
002300*                   RUN DATE CAN BE CARRIED UK, USA OR ISO
002400*                   FORM WITHOUT RE-EDITING IT EACH TIME.
002500* 03/02/99 JPK  Y2K WR-CCYY SPLIT OUT OF WR-YY SO THE CENTURY
002600*                   IS CARRIED EXPLICITLY GOING FORWARD.
002700* 05/31/02 RLH      WR-CONTROL-BREAK-LEVEL AND WR-LAST-KEY ADDED
002800*                   FOR THE GENERIC CONTROL BREAK DRIVER.
003000 01  WS-RUN-CONTROL-RECORD.
003100     03  WR-HEADER.
003200         05  WR-RUN-ID            PIC X(08).
003300         05  WR-RUN-SEQUENCE      PIC 9(05) COMP.
003400         05  WR-RUN-STATUS        PIC X(01).
003500             88  WR-RUN-OK                 VALUE "C".
003600             88  WR-RUN-WARNING            VALUE "W".
003700             88  WR-RUN-ABORTED            VALUE "A".
003800             88  WR-RUN-NOT-STARTED        VALUE "N".
003900     03  WR-DATE-BLOCK.
004000         05  WR-CCYY              PIC 9(04).
004100         05  WR-MM                PIC 9(02).
004200         05  WR-DD                PIC 9(02).
004300     03  WR-DATE-UK   REDEFINES WR-DATE-BLOCK.
004400         05  WR-UK-CCYY           PIC 9(04).
004500         05  WR-UK-MM             PIC 9(02).
004600         05  WR-UK-DD             PIC 9(02).
004800     03  WR-DATE-USA  REDEFINES WR-DATE-BLOCK.
004900         05  WR-USA-CCYY          PIC 9(04).
005000         05  WR-USA-DD            PIC 9(02).
005100         05  WR-USA-MM            PIC 9(02).
005200     03  WR-DATE-ISO  REDEFINES WR-DATE-BLOCK.
005300         05  WR-ISO-CCYY          PIC 9(04).
005400         05  WR-ISO-MM            PIC 9(02).
005500         05  WR-ISO-DD            PIC 9(02).
005600     03  WR-TIME-BLOCK.
005700         05  WR-HH                PIC 9(02).
005800         05  WR-MIN               PIC 9(02).
005900         05  WR-SS                PIC 9(02).
006000     03  WR-OPERATOR-BLOCK.
006100         05  WR-OPERATOR-ID       PIC X(08).
006200         05  WR-OPERATOR-NAME     PIC X(32).
006300         05  WR-TERMINAL-NO       PIC 99.
006400         05  WR-SHIFT-CODE        PIC X(01).
006500             88  WR-SHIFT-DAY              VALUE "D".
006600             88  WR-SHIFT-EVENING          VALUE "E".
006700             88  WR-SHIFT-NIGHT            VALUE "N".
006800     03  WR-COUNTERS.
006900         05  WR-RECORDS-READ      PIC 9(07) COMP.
007000         05  WR-RECORDS-WRITTEN   PIC 9(07) COMP.
007100         05  WR-RECORDS-REJECTED  PIC 9(05) COMP.
007200         05  WR-CONTROL-BREAKS    PIC 9(05) COMP.
007300     03  WR-CONTROL-BREAK-LEVEL   PIC 9(01) COMP.
007400         88  WR-MINOR-BREAK            VALUE 1.
007500         88  WR-MAJOR-BREAK            VALUE 2.
007600         88  WR-FINAL-BREAK            VALUE 9.
007700     03  WR-LAST-KEY              PIC X(10).
007800     03  WR-ABEND-BLOCK.
007900         05  WR-ABEND-SWITCH      PIC X(01).
008000             88  WR-ABEND-OCCURRED         VALUE "Y".
008100             88  WR-NO-ABEND               VALUE "N".
008200         05  WR-ABEND-PARAGRAPH   PIC X(30).
008300     03  FILLER                   PIC X(898).
